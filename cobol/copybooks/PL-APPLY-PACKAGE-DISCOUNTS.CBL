000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-APPLY-PACKAGE-DISCOUNTS.CBL Package-discount engine. Works a
000400* private copy of the cart quantities (WS-PKG-WORK-QTY) so that
000500* quantities a package consumes are not available to a package
000600* applied later in the fixed order below; the cart itself
000700* (WC-CART-TABLE) is left untouched for the receipt.
000800*
000900* 1) BAG+STRAP -- 1 of product 1 + 1 of product 2 -- $10.00 per
001000* set 2) TWO STRAPS -- 2 of product 1 -- $5.00 per pair 3) TWO
001100* BAGS -- 2 of product 2 -- $10.00 per pair
001200*-----------------------------------------------------------------
001300*-----------------------------------------------------------------
001400 
001500  4000-APPLY-PACKAGE-DISCOUNTS.
001600 
001700      MOVE ZEROS TO WS-PACKAGE-SAVINGS.
001800 
001900      PERFORM 4010-COPY-CART-TO-WORK-QTY
002000         VARYING WC-CART-IX FROM 1 BY 1 UNTIL WC-CART-IX > 8.
002100 
002200      PERFORM 4100-APPLY-BAG-PLUS-STRAP.
002300      PERFORM 4200-APPLY-TWO-STRAPS.
002400      PERFORM 4300-APPLY-TWO-BAGS.
002500 
002600      GO TO 4000-EXIT.
002700 
002800  4010-COPY-CART-TO-WORK-QTY.
002900 
003000      MOVE WC-CART-QTY (WC-CART-IX) TO WS-PKG-WORK-QTY
003100     (WC-CART-IX).
003200 
003300  4010-EXIT.
003400      EXIT.
003500 
003600*-----------------------------------------------------------------
003700*-----------------------------------------------------------------
003800 
003900  4100-APPLY-BAG-PLUS-STRAP.
004000 
004100      IF WS-PKG-WORK-QTY (1) < WS-PKG-WORK-QTY (2)
004200         MOVE WS-PKG-WORK-QTY (1) TO WS-PACKAGE-TIMES
004300      ELSE
004400         MOVE WS-PKG-WORK-QTY (2) TO WS-PACKAGE-TIMES.
004500 
004600      IF WS-PACKAGE-TIMES = 0
004700         GO TO 4100-EXIT.
004800 
004900      SUBTRACT WS-PACKAGE-TIMES FROM WS-PKG-WORK-QTY (1).
005000      SUBTRACT WS-PACKAGE-TIMES FROM WS-PKG-WORK-QTY (2).
005100 
005200      COMPUTE WS-PACKAGE-LINE-AMOUNT ROUNDED = WS-PACKAGE-TIMES *
005300     10.
005400      ADD WS-PACKAGE-LINE-AMOUNT TO WS-PACKAGE-SAVINGS.
005500 
005600      MOVE "BAG+STRAP" TO WS-PACKAGE-NAME-EDIT.
005700      PERFORM 4900-ADD-PACKAGE-DESCRIPTION.
005800 
005900  4100-EXIT.
006000      EXIT.
006100 
006200*-----------------------------------------------------------------
006300*-----------------------------------------------------------------
006400 
006500  4200-APPLY-TWO-STRAPS.
006600 
006700      DIVIDE WS-PKG-WORK-QTY (1) BY 2 GIVING WS-PACKAGE-TIMES.
006800 
006900      IF WS-PACKAGE-TIMES = 0
007000         GO TO 4200-EXIT.
007100 
007200      COMPUTE WS-PKG-WORK-QTY (1)
007300            = WS-PKG-WORK-QTY (1) - (WS-PACKAGE-TIMES * 2).
007400 
007500      COMPUTE WS-PACKAGE-LINE-AMOUNT ROUNDED = WS-PACKAGE-TIMES *
007600     5.
007700      ADD WS-PACKAGE-LINE-AMOUNT TO WS-PACKAGE-SAVINGS.
007800 
007900      MOVE "TWO STRAPS" TO WS-PACKAGE-NAME-EDIT.
008000      PERFORM 4900-ADD-PACKAGE-DESCRIPTION.
008100 
008200  4200-EXIT.
008300      EXIT.
008400 
008500*-----------------------------------------------------------------
008600*-----------------------------------------------------------------
008700 
008800  4300-APPLY-TWO-BAGS.
008900 
009000      DIVIDE WS-PKG-WORK-QTY (2) BY 2 GIVING WS-PACKAGE-TIMES.
009100 
009200      IF WS-PACKAGE-TIMES = 0
009300         GO TO 4300-EXIT.
009400 
009500      COMPUTE WS-PKG-WORK-QTY (2)
009600            = WS-PKG-WORK-QTY (2) - (WS-PACKAGE-TIMES * 2).
009700 
009800      COMPUTE WS-PACKAGE-LINE-AMOUNT ROUNDED = WS-PACKAGE-TIMES *
009900     10.
010000      ADD WS-PACKAGE-LINE-AMOUNT TO WS-PACKAGE-SAVINGS.
010100 
010200      MOVE "TWO BAGS" TO WS-PACKAGE-NAME-EDIT.
010300      PERFORM 4900-ADD-PACKAGE-DESCRIPTION.
010400 
010500  4300-EXIT.
010600      EXIT.
010700 
010800*-----------------------------------------------------------------
010900*-----------------------------------------------------------------
011000* Shared tail -- formats one "APPLIED PACKAGE name N TIME(S):
011100* -amount" line into the discounts-applied table for the receipt
011200* and the log.
011300*-----------------------------------------------------------------
011400*-----------------------------------------------------------------
011500 
011600  4900-ADD-PACKAGE-DESCRIPTION.
011700 
011800      ADD 1 TO WS-DISCOUNT-LINE-COUNT.
011900      MOVE WS-PACKAGE-TIMES       TO WS-ED-PACKAGE-TIMES.
012000      MOVE WS-PACKAGE-LINE-AMOUNT TO WS-ED-PLAIN-AMOUNT.
012100 
012200      MOVE 0 TO WS-TRIM-COUNT.
012300      INSPECT WS-PACKAGE-NAME-EDIT
012400              TALLYING WS-TRIM-COUNT FOR TRAILING SPACES.
012500      COMPUTE WS-TRIM-LEN = 12 - WS-TRIM-COUNT.
012600      IF WS-TRIM-LEN = 0
012700         MOVE 1 TO WS-TRIM-LEN.
012800 
012900      MOVE 0 TO WS-TRIM-COUNT.
013000      INSPECT WS-ED-PACKAGE-TIMES
013100              TALLYING WS-TRIM-COUNT FOR LEADING SPACE.
013200      COMPUTE WS-TRIM-START = WS-TRIM-COUNT + 1.
013300 
013400      MOVE 0 TO WS-TRIM-COUNT.
013500      INSPECT WS-ED-PLAIN-AMOUNT
013600              TALLYING WS-TRIM-COUNT FOR LEADING SPACE.
013700      COMPUTE WS-AMT-TRIM-START = WS-TRIM-COUNT + 1.
013800 
013900      STRING "APPLIED PACKAGE " DELIMITED BY SIZE
014000             WS-PACKAGE-NAME-EDIT (1 : WS-TRIM-LEN) DELIMITED BY
014100     SIZE
014200             " "                  DELIMITED BY SIZE
014300             WS-ED-PACKAGE-TIMES (WS-TRIM-START : ) DELIMITED BY
014400     SIZE
014500             " TIME(S): -"        DELIMITED BY SIZE
014600             WS-ED-PLAIN-AMOUNT (WS-AMT-TRIM-START : ) DELIMITED
014700     BY SIZE
014800        INTO WS-DISCOUNT-DESC-TABLE (WS-DISCOUNT-LINE-COUNT)
014900      END-STRING.
015000 
015100  4900-EXIT.
015200      EXIT.
015300 
015400  4000-EXIT.
015500      EXIT.
