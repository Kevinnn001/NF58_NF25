000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* SLERRS1.CBL SELECT clause for the error/exception listing --
000400* one line per rejected item line or rejected sale.
000500*-----------------------------------------------------------------
000600*-----------------------------------------------------------------
000700 
000800      SELECT ERROR-LISTING-FILE
000900             ASSIGN TO ERRLIST1
001000             ORGANIZATION IS LINE SEQUENTIAL
001100             FILE STATUS IS WS-ERRS1-FILE-STATUS.
