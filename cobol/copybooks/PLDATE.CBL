000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PLDATE.CBL Builds WS-RECEIPT-ID and WS-RECEIPT-DATE for one
000400* settled sale. The run date/time was captured once at
000500* 0100-OPEN-THE-FILES; RECEIPT-ID is that run date plus a
000600* sequence number (this is a batch, not a terminal, so there is
000700* no wall-clock tick between sales worth keying on -- see change
000800* log, NF58 request 2007-03).
000900*-----------------------------------------------------------------
001000*-----------------------------------------------------------------
001100 
001200  7500-BUILD-RECEIPT-ID-AND-DATE.
001300 
001400      ADD 1 TO WD-RECEIPT-SEQUENCE.
001500      MOVE WD-RECEIPT-SEQUENCE TO WD-RECEIPT-SEQ-EDIT.
001600 
001700      STRING WD-RUN-DATE-CCYYMMDD DELIMITED BY SIZE
001800             WD-RECEIPT-SEQ-EDIT  DELIMITED BY SIZE
001900        INTO WS-RECEIPT-ID
002000      END-STRING.
002100 
002200      STRING WD-RUN-CCYY DELIMITED BY SIZE
002300             "-"         DELIMITED BY SIZE
002400             WD-RUN-MM   DELIMITED BY SIZE
002500             "-"         DELIMITED BY SIZE
002600             WD-RUN-DD   DELIMITED BY SIZE
002700             " "         DELIMITED BY SIZE
002800             WD-RUN-HH   DELIMITED BY SIZE
002900             ":"         DELIMITED BY SIZE
003000             WD-RUN-MI   DELIMITED BY SIZE
003100             ":"         DELIMITED BY SIZE
003200             WD-RUN-SS   DELIMITED BY SIZE
003300        INTO WS-RECEIPT-DATE
003400      END-STRING.
003500 
003600  7500-EXIT.
003700      EXIT.
