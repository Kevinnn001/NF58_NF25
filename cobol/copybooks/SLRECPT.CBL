000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* SLRECPT.CBL
000400* SELECT clause for the printed-receipt output file.
000500*-----------------------------------------------------------------
000600*-----------------------------------------------------------------
000700 
000800      SELECT RECEIPT-PRINT-FILE
000900             ASSIGN TO RECEIPTS
001000             ORGANIZATION IS LINE SEQUENTIAL
001100             FILE STATUS IS WS-RECPT-FILE-STATUS.
