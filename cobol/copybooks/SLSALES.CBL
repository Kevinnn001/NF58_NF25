000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* SLSALES.CBL
000400* SELECT clause for the stall sale-transaction input file.
000500* Sorted by SALE-ID ascending; each sale's 'I' lines precede its
000600*'P' line.
000700*-----------------------------------------------------------------
000800*-----------------------------------------------------------------
000900 
001000      SELECT SALE-TRANS-FILE
001100             ASSIGN TO SALETRAN
001200             ORGANIZATION IS LINE SEQUENTIAL
001300             FILE STATUS IS WS-SALES-FILE-STATUS.
