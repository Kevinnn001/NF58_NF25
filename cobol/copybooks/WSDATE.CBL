000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* WSDATE.CBL WORKING-STORAGE carried over from the old wsdate.cbl
000400* interactive date work area. No field is accepted from a
000500* terminal any more -- the run date/time is picked up once from
000600* FUNCTION CURRENT-DATE at 0100-OPEN-THE-FILES and used to build
000700* RL-RECEIPT-ID / RL-RECEIPT-DATE for every settled sale.
000800*-----------------------------------------------------------------
000900*-----------------------------------------------------------------
001000 
001100      01  WD-CURRENT-DATE-AND-TIME.
001200          05  WD-RUN-DATE-CCYYMMDD      PIC 9(08).
001300          05  WD-RUN-TIME-HHMMSS        PIC 9(06).
001400          05  FILLER                    PIC X(02).
001500 
001600*-----------------------------------------------------------------
001700*-----------------------------------------------------------------
001800* Broken-out view of the run date, same split the old
001900* GDTV-DATE-MM-DD-CCYY redefine used for validating an
002000* operator-keyed date.
002100*-----------------------------------------------------------------
002200*-----------------------------------------------------------------
002300 
002400      01  WD-RUN-DATE-PARTS REDEFINES WD-RUN-DATE-CCYYMMDD.
002500          05  WD-RUN-CCYY               PIC 9(04).
002600          05  WD-RUN-MM                 PIC 9(02).
002700          05  WD-RUN-DD                 PIC 9(02).
002800 
002900      01  WD-RUN-TIME-PARTS REDEFINES WD-RUN-TIME-HHMMSS.
003000          05  WD-RUN-HH                 PIC 9(02).
003100          05  WD-RUN-MI                 PIC 9(02).
003200          05  WD-RUN-SS                 PIC 9(02).
003300 
003400      77  WD-RECEIPT-SEQUENCE           PIC 9(06) COMP.
003500      77  WD-RECEIPT-SEQ-EDIT           PIC 9(06).
