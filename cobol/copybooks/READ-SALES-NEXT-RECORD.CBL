000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* READ-SALES-NEXT-RECORD.CBL Sequential read of the next
000400* sale-transaction record, same shape as the old
000500* READ-VOUCHER-NEXT-RECORD paragraph.
000600*-----------------------------------------------------------------
000700*-----------------------------------------------------------------
000800 
000900  0200-READ-SALES-NEXT-RECORD.
001000 
001100      READ SALE-TRANS-FILE
001200          AT END
001300             MOVE "Y" TO WS-END-OF-FILE-SW.
001400 
001500  0200-EXIT.
001600      EXIT.
