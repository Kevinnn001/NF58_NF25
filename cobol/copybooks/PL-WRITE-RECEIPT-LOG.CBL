000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-WRITE-RECEIPT-LOG.CBL Receipt log writer -- appends one
000400* fixed-field summary record per settled sale to RECEIPT-LOG-FILE
000500* (opened EXTEND). Stands in for the old Excel-workbook append;
000600* the contract carried over is "one durable summary row per sale"
000700* (CR-2209, see change log), not the workbook mechanics.
000800*-----------------------------------------------------------------
000900*-----------------------------------------------------------------
001000 
001100  8000-WRITE-RECEIPT-LOG.
001200 
001300      MOVE SPACES TO WS-PRODUCTS-SUMMARY-WORK.
001400      MOVE 1      TO WS-SUMMARY-POINTER.
001500 
001600      PERFORM 8010-BUILD-PRODUCTS-SUMMARY
001700         VARYING WC-CART-IX FROM 1 BY 1 UNTIL WC-CART-IX > 8.
001800 
001900      MOVE SPACES TO WS-DISCOUNTS-SUMMARY-WORK.
002000 
002100      IF WS-DISCOUNT-LINE-COUNT = 0
002200         MOVE "NONE" TO WS-DISCOUNTS-SUMMARY-WORK
002300      ELSE
002400         MOVE 1 TO WS-SUMMARY-POINTER
002500         PERFORM 8020-BUILD-DISCOUNTS-SUMMARY
002600            VARYING WS-DISCOUNT-PRINT-IX FROM 1 BY 1
002700              UNTIL WS-DISCOUNT-PRINT-IX > WS-DISCOUNT-LINE-COUNT.
002800 
002900      MOVE WS-RECEIPT-ID             TO RL-RECEIPT-ID.
003000      MOVE WS-RECEIPT-DATE           TO RL-RECEIPT-DATE.
003100      MOVE WS-PRODUCTS-SUMMARY-WORK  TO RL-PRODUCTS-SUMMARY.
003200      MOVE WS-GROSS-TOTAL            TO RL-TOTAL-BEFORE-DISC.
003300      MOVE WS-DISCOUNTS-SUMMARY-WORK TO RL-DISCOUNTS-SUMMARY.
003400      MOVE WS-FINAL-TOTAL            TO RL-FINAL-TOTAL.
003500      MOVE ST-PAY-METHOD             TO RL-PAYMENT-METHOD.
003600      MOVE ST-PAY-AMOUNT             TO RL-PAYMENT-AMOUNT.
003700      MOVE WS-CHANGE-AMOUNT          TO RL-CHANGE-AMOUNT.
003800 
003900      WRITE RECEIPT-LOG-RECORD.
004000 
004100      GO TO 8000-EXIT.
004200 
004300*-----------------------------------------------------------------
004400*-----------------------------------------------------------------
004500* Builds "name x qty; name x qty; ..." -- trailing spaces are
004600* squeezed out of the 20-byte catalog name before it goes into
004700* the summary, the same trim-by-INSPECT trick
004800* PRINT-VENDOR-BY-NUMBER used on the vendor name line.
004900*-----------------------------------------------------------------
005000*-----------------------------------------------------------------
005100 
005200  8010-BUILD-PRODUCTS-SUMMARY.
005300 
005400      SET WC-CATALOG-IX TO WC-CART-IX.
005500 
005600      IF WC-CART-QTY (WC-CART-IX) = 0
005700         GO TO 8010-EXIT.
005800 
005900      MOVE 0 TO WS-TRIM-COUNT.
006000      INSPECT WC-PRODUCT-NAME (WC-CATALOG-IX)
006100              TALLYING WS-TRIM-COUNT FOR TRAILING SPACES.
006200      COMPUTE WS-TRIM-LEN = 20 - WS-TRIM-COUNT.
006300      IF WS-TRIM-LEN = 0
006400         MOVE 1 TO WS-TRIM-LEN.
006500 
006600      MOVE WC-CART-QTY (WC-CART-IX) TO WS-ED-QTY.
006700 
006800      STRING WC-PRODUCT-NAME (WC-CATALOG-IX) (1 : WS-TRIM-LEN)
006900                                DELIMITED BY SIZE
007000             " x "              DELIMITED BY SIZE
007100             WS-ED-QTY          DELIMITED BY SIZE
007200             "; "               DELIMITED BY SIZE
007300        INTO WS-PRODUCTS-SUMMARY-WORK
007400        WITH POINTER WS-SUMMARY-POINTER
007500      END-STRING.
007600 
007700  8010-EXIT.
007800      EXIT.
007900 
008000*-----------------------------------------------------------------
008100*-----------------------------------------------------------------
008200 
008300  8020-BUILD-DISCOUNTS-SUMMARY.
008400 
008500      IF WS-DISCOUNT-PRINT-IX > 1
008600         STRING "; " DELIMITED BY SIZE
008700           INTO WS-DISCOUNTS-SUMMARY-WORK
008800           WITH POINTER WS-SUMMARY-POINTER
008900         END-STRING.
009000 
009100      MOVE 0 TO WS-TRIM-COUNT.
009200      INSPECT WS-DISCOUNT-DESC-TABLE (WS-DISCOUNT-PRINT-IX)
009300              TALLYING WS-TRIM-COUNT FOR TRAILING SPACES.
009400      COMPUTE WS-TRIM-LEN = 50 - WS-TRIM-COUNT.
009500      IF WS-TRIM-LEN = 0
009600         MOVE 1 TO WS-TRIM-LEN.
009700 
009800      STRING WS-DISCOUNT-DESC-TABLE (WS-DISCOUNT-PRINT-IX) (1 :
009900     WS-TRIM-LEN)
010000                                DELIMITED BY SIZE
010100        INTO WS-DISCOUNTS-SUMMARY-WORK
010200        WITH POINTER WS-SUMMARY-POINTER
010300      END-STRING.
010400 
010500  8020-EXIT.
010600      EXIT.
010700 
010800  8000-EXIT.
010900      EXIT.
