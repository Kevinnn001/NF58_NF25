000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-ADD-ITEM-TO-CART.CBL Cart builder / stock validator -- one
000400* 'I' line at a time. Unknown product id or a requested quantity
000500* that would run the product over its catalog stock is written to
000600* the error listing and the line is skipped; the sale carries on
000700* without it. Valid lines accumulate into WC-CART-ENTRY, indexed
000800* directly by product id (1 thru 8).
000900*-----------------------------------------------------------------
001000*-----------------------------------------------------------------
001100 
001200  2000-ADD-ITEM-TO-CART.
001300 
001400      MOVE "N" TO WS-LINE-REJECTED-SW.
001500 
001600      IF ST-PRODUCT-ID < 1 OR ST-PRODUCT-ID > 8
001700         MOVE "Y" TO WS-LINE-REJECTED-SW
001800         MOVE "INVALID PRODUCT ID" TO WS-REJECT-REASON
001900         GO TO 2000-EXIT.
002000 
002100      IF ST-QUANTITY < 1
002200         MOVE "Y" TO WS-LINE-REJECTED-SW
002300         MOVE "INVALID QUANTITY"   TO WS-REJECT-REASON
002400         GO TO 2000-EXIT.
002500 
002600      SET WC-CART-IX    TO ST-PRODUCT-ID.
002700      SET WC-CATALOG-IX TO ST-PRODUCT-ID.
002800 
002900      COMPUTE WS-CART-PLUS-REQUEST
003000            = WC-CART-QTY (WC-CART-IX) + ST-QUANTITY.
003100 
003200      IF WS-CART-PLUS-REQUEST > WC-STOCK-QTY (WC-CATALOG-IX)
003300         MOVE "Y" TO WS-LINE-REJECTED-SW
003400         STRING "INSUFFICIENT STOCK, AVAILABLE " DELIMITED BY SIZE
003500                WC-STOCK-QTY (WC-CATALOG-IX)      DELIMITED BY
003600     SIZE
003700           INTO WS-REJECT-REASON
003800         END-STRING
003900         GO TO 2000-EXIT.
004000 
004100      ADD ST-QUANTITY TO WC-CART-QTY (WC-CART-IX).
004200 
004300  2000-EXIT.
004400      EXIT.
