000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* FDRECPT.CBL
000400* FD + record layout for the printed-receipt output file.
000500*-----------------------------------------------------------------
000600*-----------------------------------------------------------------
000700 
000800      FD  RECEIPT-PRINT-FILE
000900          LABEL RECORDS ARE OMITTED.
001000 
001100      01  RECEIPT-PRINT-RECORD.
001200          05  RP-PRINT-LINE             PIC X(78).
001300          05  FILLER                    PIC X(02).
