000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-CHECKOUT-THE-SALE.CBL Triggered by the sale's 'P' record.
000400* Chains cart pricing, the package-discount engine and the
000500* fixed-discount engine, applies the coupon, validates the
000600* tendered amount, settles or rejects the sale, and clears the
000700* cart either way so the next SALE-ID starts clean.
000800*-----------------------------------------------------------------
000900*-----------------------------------------------------------------
001000 
001100  6000-CHECKOUT-THE-SALE.
001200 
001300      MOVE ZEROS TO WS-DISCOUNT-LINE-COUNT.
001400      MOVE "N"    TO WS-CART-HAS-ITEM-SW.
001500 
001600      PERFORM 6010-CHECK-CART-EMPTY
001700         VARYING WC-CART-IX FROM 1 BY 1 UNTIL WC-CART-IX > 8.
001800 
001900      IF NOT WS-CART-HAS-ITEM
002000         MOVE "CART EMPTY" TO WS-REJECT-REASON
002100         PERFORM 6900-WRITE-SALE-REJECT-LINE
002200         GO TO 6000-EXIT.
002300 
002400      PERFORM 3000-PRICE-THE-CART.
002500      PERFORM 4000-APPLY-PACKAGE-DISCOUNTS.
002600      PERFORM 5000-APPLY-FIXED-DISCOUNT.
002700      PERFORM 6020-COMPUTE-COUPON-DISCOUNT.
002800 
002900      COMPUTE WS-FINAL-TOTAL
003000            = WS-GROSS-TOTAL - WS-PACKAGE-SAVINGS
003100            - WS-FIXED-DISCOUNT - WS-COUPON-DISCOUNT.
003200 
003300      IF ST-PAY-AMOUNT < WS-FINAL-TOTAL
003400         PERFORM 6050-REJECT-INSUFFICIENT-PAYMENT
003500         GO TO 6060-CLEAR-THE-CART-THRU.
003600 
003700      PERFORM 6030-SETTLE-THE-SALE.
003800 
003900  6060-CLEAR-THE-CART-THRU.
004000 
004100      PERFORM 6060-CLEAR-THE-CART.
004200 
004300      GO TO 6000-EXIT.
004400 
004500*-----------------------------------------------------------------
004600*-----------------------------------------------------------------
004700 
004800  6010-CHECK-CART-EMPTY.
004900 
005000      IF WC-CART-QTY (WC-CART-IX) NOT = 0
005100         MOVE "Y" TO WS-CART-HAS-ITEM-SW.
005200 
005300  6010-EXIT.
005400      EXIT.
005500 
005600*-----------------------------------------------------------------
005700*-----------------------------------------------------------------
005800 
005900  6020-COMPUTE-COUPON-DISCOUNT.
006000 
006100      MOVE ZEROS TO WS-COUPON-DISCOUNT.
006200 
006300      IF ST-COUPON-REQUESTED
006400         MOVE 5 TO WS-COUPON-DISCOUNT
006500         ADD 1 TO WS-DISCOUNT-LINE-COUNT
006600         MOVE WS-COUPON-DISCOUNT TO WS-ED-PLAIN-AMOUNT
006700         MOVE 0 TO WS-TRIM-COUNT
006800         INSPECT WS-ED-PLAIN-AMOUNT
006900                 TALLYING WS-TRIM-COUNT FOR LEADING SPACE
007000         COMPUTE WS-AMT-TRIM-START = WS-TRIM-COUNT + 1
007100         STRING "APPLIED COUPON: -" DELIMITED BY SIZE
007200                WS-ED-PLAIN-AMOUNT (WS-AMT-TRIM-START : )
007300     DELIMITED BY SIZE
007400           INTO WS-DISCOUNT-DESC-TABLE (WS-DISCOUNT-LINE-COUNT)
007500         END-STRING.
007600 
007700  6020-EXIT.
007800      EXIT.
007900 
008000*-----------------------------------------------------------------
008100*-----------------------------------------------------------------
008200 
008300  6030-SETTLE-THE-SALE.
008400 
008500      COMPUTE WS-CHANGE-AMOUNT = ST-PAY-AMOUNT - WS-FINAL-TOTAL.
008600 
008700      PERFORM 6040-DECREMENT-STOCK-FOR-SALE
008800         VARYING WC-CART-IX FROM 1 BY 1 UNTIL WC-CART-IX > 8.
008900 
009000      PERFORM 7500-BUILD-RECEIPT-ID-AND-DATE.
009100      PERFORM 7000-PRINT-RECEIPT.
009200      PERFORM 8000-WRITE-RECEIPT-LOG.
009300 
009400      ADD 1             TO WS-SALES-SETTLED-COUNT.
009500      ADD WS-GROSS-TOTAL TO WS-RUN-GROSS-REVENUE.
009600      ADD WS-PACKAGE-SAVINGS TO WS-RUN-TOTAL-DISCOUNTS.
009700      ADD WS-FIXED-DISCOUNT  TO WS-RUN-TOTAL-DISCOUNTS.
009800      ADD WS-COUPON-DISCOUNT TO WS-RUN-TOTAL-DISCOUNTS.
009900      ADD WS-FINAL-TOTAL TO WS-RUN-NET-REVENUE.
010000 
010100  6030-EXIT.
010200      EXIT.
010300 
010400*-----------------------------------------------------------------
010500*-----------------------------------------------------------------
010600 
010700  6040-DECREMENT-STOCK-FOR-SALE.
010800 
010900      SET WC-CATALOG-IX TO WC-CART-IX.
011000 
011100      IF WC-CART-QTY (WC-CART-IX) = 0
011200         GO TO 6040-EXIT.
011300 
011400      SUBTRACT WC-CART-QTY (WC-CART-IX)
011500           FROM WC-STOCK-QTY (WC-CATALOG-IX).
011600 
011700  6040-EXIT.
011800      EXIT.
011900 
012000*-----------------------------------------------------------------
012100*-----------------------------------------------------------------
012200 
012300  6050-REJECT-INSUFFICIENT-PAYMENT.
012400 
012500      COMPUTE WS-PAYMENT-SHORTFALL = WS-FINAL-TOTAL -
012600     ST-PAY-AMOUNT.
012700      MOVE WS-PAYMENT-SHORTFALL TO WS-ED-PLAIN-AMOUNT.
012800 
012900      MOVE 0 TO WS-TRIM-COUNT.
013000      INSPECT WS-ED-PLAIN-AMOUNT
013100              TALLYING WS-TRIM-COUNT FOR LEADING SPACE.
013200      COMPUTE WS-AMT-TRIM-START = WS-TRIM-COUNT + 1.
013300 
013400      STRING "INSUFFICIENT PAYMENT, OWED " DELIMITED BY SIZE
013500             WS-ED-PLAIN-AMOUNT (WS-AMT-TRIM-START : ) DELIMITED
013600     BY SIZE
013700        INTO WS-REJECT-REASON
013800      END-STRING.
013900 
014000      PERFORM 6900-WRITE-SALE-REJECT-LINE.
014100 
014200  6050-EXIT.
014300      EXIT.
014400 
014500*-----------------------------------------------------------------
014600*-----------------------------------------------------------------
014700 
014800  6060-CLEAR-THE-CART.
014900 
015000      MOVE ZEROS TO WC-CART-FLAT-BYTES.
015100      MOVE ZEROS TO WS-PACKAGE-SAVINGS.
015200      MOVE ZEROS TO WS-FIXED-DISCOUNT.
015300      MOVE ZEROS TO WS-COUPON-DISCOUNT.
015400      MOVE ZEROS TO WS-DISCOUNT-LINE-COUNT.
015500 
015600  6060-EXIT.
015700      EXIT.
015800 
015900*-----------------------------------------------------------------
016000*-----------------------------------------------------------------
016100 
016200  6900-WRITE-SALE-REJECT-LINE.
016300 
016400      STRING "SALE " DELIMITED BY SIZE
016500             ST-SALE-ID DELIMITED BY SIZE
016600             " REJECTED -- " DELIMITED BY SIZE
016700             WS-REJECT-REASON DELIMITED BY SIZE
016800        INTO EL-PRINT-LINE
016900      END-STRING.
017000 
017100      WRITE ERROR-LISTING-RECORD.
017200 
017300      ADD 1 TO WS-SALES-REJECTED-COUNT.
017400 
017500  6900-EXIT.
017600      EXIT.
017700 
017800  6000-EXIT.
017900      EXIT.
