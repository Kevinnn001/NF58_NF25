000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-PRINT-RECEIPT.CBL Receipt writer -- one printed receipt per
000400* settled sale, laid out to the house "--- RECEIPT ---" / "---
000500* THANK YOU! ---" form the stall has used since NF25 went over to
000600* the printer (see change log).
000700*-----------------------------------------------------------------
000800*-----------------------------------------------------------------
000900 
001000  7000-PRINT-RECEIPT.
001100 
001200      MOVE "--- RECEIPT ---" TO RP-PRINT-LINE.
001300      WRITE RECEIPT-PRINT-RECORD.
001400 
001500      STRING "DATE: " DELIMITED BY SIZE
001600             WS-RECEIPT-DATE DELIMITED BY SIZE
001700             " (UTC+8)" DELIMITED BY SIZE
001800        INTO RP-PRINT-LINE
001900      END-STRING.
002000      WRITE RECEIPT-PRINT-RECORD.
002100 
002200      MOVE SPACES TO RP-PRINT-LINE.
002300      WRITE RECEIPT-PRINT-RECORD.
002400 
002500      MOVE
002600     "PRODUCT NAME         QUANTITY   PRICE ($)  SUBTOTAL ($)"
002700        TO RP-PRINT-LINE.
002800      WRITE RECEIPT-PRINT-RECORD.
002900 
003000      MOVE WS-RECEIPT-RULE-LINE TO RP-PRINT-LINE.
003100      WRITE RECEIPT-PRINT-RECORD.
003200 
003300      PERFORM 7010-PRINT-ONE-CART-LINE
003400         VARYING WC-CART-IX FROM 1 BY 1 UNTIL WC-CART-IX > 8.
003500 
003600      MOVE WS-RECEIPT-RULE-LINE TO RP-PRINT-LINE.
003700      WRITE RECEIPT-PRINT-RECORD.
003800 
003900      MOVE WS-GROSS-TOTAL TO WS-ED-AMOUNT.
004000      STRING "TOTAL BEFORE DISCOUNTS: " DELIMITED BY SIZE
004100             WS-ED-AMOUNT              DELIMITED BY SIZE
004200        INTO RP-PRINT-LINE
004300      END-STRING.
004400      WRITE RECEIPT-PRINT-RECORD.
004500 
004600      MOVE SPACES TO RP-PRINT-LINE.
004700      WRITE RECEIPT-PRINT-RECORD.
004800 
004900      MOVE "--- DISCOUNTS APPLIED ---" TO RP-PRINT-LINE.
005000      WRITE RECEIPT-PRINT-RECORD.
005100 
005200      IF WS-DISCOUNT-LINE-COUNT = 0
005300         MOVE "NONE" TO RP-PRINT-LINE
005400         WRITE RECEIPT-PRINT-RECORD
005500      ELSE
005600         PERFORM 7020-PRINT-ONE-DISCOUNT-LINE
005700            VARYING WS-DISCOUNT-PRINT-IX FROM 1 BY 1
005800              UNTIL WS-DISCOUNT-PRINT-IX > WS-DISCOUNT-LINE-COUNT.
005900 
006000      MOVE SPACES TO RP-PRINT-LINE.
006100      WRITE RECEIPT-PRINT-RECORD.
006200 
006300      MOVE WS-FINAL-TOTAL TO WS-ED-AMOUNT.
006400      STRING "FINAL TOTAL: " DELIMITED BY SIZE
006500             WS-ED-AMOUNT    DELIMITED BY SIZE
006600        INTO RP-PRINT-LINE
006700      END-STRING.
006800      WRITE RECEIPT-PRINT-RECORD.
006900 
007000      STRING "PAYMENT METHOD: " DELIMITED BY SIZE
007100             ST-PAY-METHOD      DELIMITED BY SIZE
007200        INTO RP-PRINT-LINE
007300      END-STRING.
007400      WRITE RECEIPT-PRINT-RECORD.
007500 
007600      MOVE ST-PAY-AMOUNT TO WS-ED-AMOUNT.
007700      STRING "PAYMENT AMOUNT: " DELIMITED BY SIZE
007800             WS-ED-AMOUNT       DELIMITED BY SIZE
007900        INTO RP-PRINT-LINE
008000      END-STRING.
008100      WRITE RECEIPT-PRINT-RECORD.
008200 
008300      MOVE WS-CHANGE-AMOUNT TO WS-ED-AMOUNT.
008400      STRING "CHANGE: " DELIMITED BY SIZE
008500             WS-ED-AMOUNT DELIMITED BY SIZE
008600        INTO RP-PRINT-LINE
008700      END-STRING.
008800      WRITE RECEIPT-PRINT-RECORD.
008900 
009000      MOVE "--- THANK YOU! ---" TO RP-PRINT-LINE.
009100      WRITE RECEIPT-PRINT-RECORD.
009200 
009300      MOVE SPACES TO RP-PRINT-LINE.
009400      WRITE RECEIPT-PRINT-RECORD.
009500 
009600      GO TO 7000-EXIT.
009700 
009800*-----------------------------------------------------------------
009900*-----------------------------------------------------------------
010000 
010100  7010-PRINT-ONE-CART-LINE.
010200 
010300      SET WC-CATALOG-IX TO WC-CART-IX.
010400 
010500      IF WC-CART-QTY (WC-CART-IX) = 0
010600         GO TO 7010-EXIT.
010700 
010800      MOVE WC-CART-QTY (WC-CART-IX)    TO WS-ED-QTY.
010900      MOVE WC-UNIT-PRICE (WC-CATALOG-IX) TO WS-ED-PRICE.
011000      COMPUTE WS-LINE-SUBTOTAL ROUNDED
011100            = WC-UNIT-PRICE (WC-CATALOG-IX) * WC-CART-QTY
011200     (WC-CART-IX).
011300      MOVE WS-LINE-SUBTOTAL TO WS-ED-SUBTOTAL.
011400 
011500      STRING WC-PRODUCT-NAME (WC-CATALOG-IX) DELIMITED BY SIZE
011600             "  "              DELIMITED BY SIZE
011700             WS-ED-QTY         DELIMITED BY SIZE
011800             "   "             DELIMITED BY SIZE
011900             WS-ED-PRICE       DELIMITED BY SIZE
012000             "   "             DELIMITED BY SIZE
012100             WS-ED-SUBTOTAL    DELIMITED BY SIZE
012200        INTO RP-PRINT-LINE
012300      END-STRING.
012400      WRITE RECEIPT-PRINT-RECORD.
012500 
012600  7010-EXIT.
012700      EXIT.
012800 
012900*-----------------------------------------------------------------
013000*-----------------------------------------------------------------
013100 
013200  7020-PRINT-ONE-DISCOUNT-LINE.
013300 
013400      MOVE WS-DISCOUNT-DESC-TABLE (WS-DISCOUNT-PRINT-IX) TO
013500     RP-PRINT-LINE.
013600      WRITE RECEIPT-PRINT-RECORD.
013700 
013800  7020-EXIT.
013900      EXIT.
014000 
014100  7000-EXIT.
014200      EXIT.
