000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* FDRLOG1.CBL FD + record layout for the receipt log -- one fixed
000400* row per settled sale, appended to the file kept across runs
000500* (durable log, NF58 request 2007-03 -- see change log in the
000600* main program for the Excel-to-flat-file conversion history).
000700*-----------------------------------------------------------------
000800*-----------------------------------------------------------------
000900 
001000      FD  RECEIPT-LOG-FILE
001100          LABEL RECORDS ARE STANDARD.
001200 
001300      01  RECEIPT-LOG-RECORD.
001400          05  RL-RECEIPT-ID             PIC X(14).
001500          05  RL-RECEIPT-DATE           PIC X(19).
001600          05  RL-PRODUCTS-SUMMARY       PIC X(80).
001700          05  RL-TOTAL-BEFORE-DISC      PIC S9(05)V99.
001800          05  RL-DISCOUNTS-SUMMARY      PIC X(120).
001900          05  RL-FINAL-TOTAL            PIC S9(05)V99.
002000          05  RL-PAYMENT-METHOD         PIC X(10).
002100          05  RL-PAYMENT-AMOUNT         PIC S9(05)V99.
002200          05  RL-CHANGE-AMOUNT          PIC S9(05)V99.
002300          05  FILLER                    PIC X(20).
