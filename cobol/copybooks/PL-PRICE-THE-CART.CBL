000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-PRICE-THE-CART.CBL Cart pricing -- line subtotal is unit
000400* price times quantity, the gross cart total is the sum of the
000500* line subtotals. No rounding ever arises for this catalog
000600* (whole-dollar prices, whole quantities) but WS-LINE-SUBTOTAL
000700* is still carried ROUNDED, the way the shop always does money.
000800*-----------------------------------------------------------------
000900*-----------------------------------------------------------------
001000 
001100  3000-PRICE-THE-CART.
001200 
001300      MOVE ZEROS TO WS-GROSS-TOTAL.
001400 
001500      PERFORM 3010-PRICE-ONE-CART-LINE
001600         VARYING WC-CART-IX FROM 1 BY 1 UNTIL WC-CART-IX > 8.
001700 
001800      GO TO 3000-EXIT.
001900 
002000  3010-PRICE-ONE-CART-LINE.
002100 
002200      SET WC-CATALOG-IX TO WC-CART-IX.
002300 
002400      IF WC-CART-QTY (WC-CART-IX) = 0
002500         GO TO 3010-EXIT.
002600 
002700      COMPUTE WS-LINE-SUBTOTAL ROUNDED
002800            = WC-UNIT-PRICE (WC-CATALOG-IX) * WC-CART-QTY
002900     (WC-CART-IX).
003000 
003100      ADD WS-LINE-SUBTOTAL TO WS-GROSS-TOTAL.
003200 
003300  3010-EXIT.
003400      EXIT.
003500 
003600  3000-EXIT.
003700      EXIT.
