000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* SLRLOG1.CBL SELECT clause for the receipt log file -- one fixed
000400* record per settled sale, opened EXTEND so prior runs' rows are
000500* kept (durable log).
000600*-----------------------------------------------------------------
000700*-----------------------------------------------------------------
000800 
000900      SELECT RECEIPT-LOG-FILE
001000             ASSIGN TO RCPTLOG1
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS WS-RLOG1-FILE-STATUS.
