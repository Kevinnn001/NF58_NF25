000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* FDSALES.CBL FD + record layout for the sale-transaction input
000400* file. One record is either an item line (REC-TYPE = "I") or the
000500* sale's single payment line (REC-TYPE = "P"); records for one
000600* sale are grouped by SALE-ID and the 'I' lines always precede
000700* the 'P' line.
000800*-----------------------------------------------------------------
000900*-----------------------------------------------------------------
001000 
001100      FD  SALE-TRANS-FILE
001200          LABEL RECORDS ARE STANDARD.
001300 
001400      01  SALE-TRANS-RECORD.
001500          05  ST-SALE-ID                PIC 9(06).
001600          05  ST-REC-TYPE               PIC X(01).
001700              88  ST-ITEM-LINE          VALUE "I".
001800              88  ST-PAYMENT-LINE       VALUE "P".
001900          05  ST-PRODUCT-ID             PIC 9(02).
002000          05  ST-QUANTITY               PIC 9(04).
002100          05  ST-COUPON-FLAG            PIC X(01).
002200              88  ST-COUPON-REQUESTED   VALUE "Y".
002300          05  ST-PAY-METHOD             PIC X(10).
002400          05  ST-PAY-AMOUNT             PIC 9(05)V99.
002500          05  FILLER                    PIC X(09).
002600 
002700*-----------------------------------------------------------------
002800*-----------------------------------------------------------------
002900* Alternate flat view of the incoming line, carried since NF58 --
003000* lets the record be MOVEd/compared as one chunk when staging it
003100* to the work area.
003200*-----------------------------------------------------------------
003300*-----------------------------------------------------------------
003400 
003500      01  SALE-TRANS-RECORD-X REDEFINES SALE-TRANS-RECORD.
003600          05  ST-RECORD-AS-TEXT         PIC X(40).
