000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* FDERRS1.CBL
000400* FD + record layout for the error/exception listing.
000500*-----------------------------------------------------------------
000600*-----------------------------------------------------------------
000700 
000800      FD  ERROR-LISTING-FILE
000900          LABEL RECORDS ARE OMITTED.
001000 
001100      01  ERROR-LISTING-RECORD.
001200          05  EL-PRINT-LINE             PIC X(78).
001300          05  FILLER                    PIC X(02).
