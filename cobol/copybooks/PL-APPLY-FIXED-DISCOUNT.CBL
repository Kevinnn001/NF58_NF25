000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* PL-APPLY-FIXED-DISCOUNT.CBL Fixed (spend-threshold) discount
000400* engine -- evaluated on the total AFTER package savings. Only
000500* the single highest qualifying threshold applies; under 220
000600* there is no fixed discount at all.
000700*-----------------------------------------------------------------
000800*-----------------------------------------------------------------
000900 
001000  5000-APPLY-FIXED-DISCOUNT.
001100 
001200      COMPUTE WS-NET-AFTER-PACKAGE
001300            = WS-GROSS-TOTAL - WS-PACKAGE-SAVINGS.
001400 
001500      MOVE ZEROS TO WS-FIXED-DISCOUNT.
001600 
001700      IF WS-NET-AFTER-PACKAGE >= 350
001800         MOVE 40 TO WS-FIXED-DISCOUNT
001900      ELSE
002000         IF WS-NET-AFTER-PACKAGE >= 220
002100            MOVE 20 TO WS-FIXED-DISCOUNT.
002200 
002300      IF WS-FIXED-DISCOUNT = 0
002400         GO TO 5000-EXIT.
002500 
002600      ADD 1 TO WS-DISCOUNT-LINE-COUNT.
002700      MOVE WS-FIXED-DISCOUNT TO WS-ED-PLAIN-AMOUNT.
002800 
002900      MOVE 0 TO WS-TRIM-COUNT.
003000      INSPECT WS-ED-PLAIN-AMOUNT
003100              TALLYING WS-TRIM-COUNT FOR LEADING SPACE.
003200      COMPUTE WS-AMT-TRIM-START = WS-TRIM-COUNT + 1.
003300 
003400      STRING "APPLIED FIXED DISCOUNT: -" DELIMITED BY SIZE
003500             WS-ED-PLAIN-AMOUNT (WS-AMT-TRIM-START : ) DELIMITED
003600     BY SIZE
003700        INTO WS-DISCOUNT-DESC-TABLE (WS-DISCOUNT-LINE-COUNT)
003800      END-STRING.
003900 
004000  5000-EXIT.
004100      EXIT.
