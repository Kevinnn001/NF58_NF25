000100*-----------------------------------------------------------------
000200*-----------------------------------------------------------------
000300* WSCATLG.CBL WORKING-STORAGE for the eight-product NF25/NF58
000400* catalog table and the in-memory cart that rides along with it
000500* for the sale currently being built. The catalog is fixed
000600* stock-in-trade -- loaded once at the top of the run from the
000700* literal VALUEs below, the same way the old VNDMNT03/month-table
000800* copybooks carried their fixed tables.
000900*-----------------------------------------------------------------
001000*-----------------------------------------------------------------
001100 
001200      01  WC-CATALOG-LOAD-VALUES.
001300          05  FILLER                    PIC X(33)
001400              VALUE "01BU-DAAI STRAP       00030000100".
001500          05  FILLER                    PIC X(33)
001600              VALUE "02TOTE BAG            00050000100".
001700          05  FILLER                    PIC X(33)
001800              VALUE "03LETTER LARGE        00007000200".
001900          05  FILLER                    PIC X(33)
002000              VALUE "04LETTER SMALL        00005000200".
002100          05  FILLER                    PIC X(33)
002200              VALUE "05PATTERN LARGE       00015000150".
002300          05  FILLER                    PIC X(33)
002400              VALUE "06PATTERN MEDIUM      00010000150".
002500          05  FILLER                    PIC X(33)
002600              VALUE "07PATTERN SMALL       00005000150".
002700          05  FILLER                    PIC X(33)
002800              VALUE "08WORM CHARM          00020000100".
002900 
003000*-----------------------------------------------------------------
003100*-----------------------------------------------------------------
003200* Table view of the load values above -- PRODUCT-ID(2) NAME(20)
003300* PRICE(5+2, unsigned, catalog prices are never negative)
003400* STOCK-QTY(4).
003500*-----------------------------------------------------------------
003600*-----------------------------------------------------------------
003700 
003800      01  WC-CATALOG-TABLE REDEFINES WC-CATALOG-LOAD-VALUES.
003900          05  WC-CATALOG-ENTRY OCCURS 8 TIMES
004000                                INDEXED BY WC-CATALOG-IX.
004100              10  WC-PRODUCT-ID         PIC 9(02).
004200              10  WC-PRODUCT-NAME       PIC X(20).
004300              10  WC-UNIT-PRICE         PIC 9(05)V99.
004400              10  WC-STOCK-QTY          PIC 9(04).
004500 
004600*-----------------------------------------------------------------
004700*-----------------------------------------------------------------
004800* The working cart for the sale currently being built -- one slot
004900* per catalog product-id (1 thru 8), cleared between sales.
005000*-----------------------------------------------------------------
005100*-----------------------------------------------------------------
005200 
005300      01  WC-CART-TABLE.
005400          05  WC-CART-ENTRY OCCURS 8 TIMES
005500                             INDEXED BY WC-CART-IX.
005600              10  WC-CART-QTY           PIC 9(04) COMP.
005700 
005800      01  WC-CART-TABLE-FLAT REDEFINES WC-CART-TABLE.
005900          05  WC-CART-FLAT-BYTES        PIC X(16).
