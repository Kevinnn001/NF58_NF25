000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NF25-SALE-PROCESSING.
000300 AUTHOR.        R P TALBOT.
000400 INSTALLATION.  STALL OPERATIONS - NF25/NF58 MARKET SYSTEMS.
000500 DATE-WRITTEN.  03/14/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800 
000900*-----------------------------------------------------------------
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*
001300* 03/14/92  RPT  ORIGINAL WRITTEN.  REPLACES THE HAND-TALLIED
001400*                CASH BOX SHEET WITH A BATCH RUN AGAINST THE
001500*                DAY'S SALE SLIPS.
001600* 04/02/92  RPT  ADDED STOCK VALIDATION ON THE CART BUILDER --
001700*                TOO MANY SLIPS WERE GETTING WRITTEN FOR STOCK
001800*                WE DID NOT HAVE.
001900* 09/18/92  MCK  ADDED THE BAG+STRAP AND TWO-STRAP PACKAGE
002000*                DISCOUNTS PER THE FALL MARKET PRICING SHEET.
002100* 11/03/92  MCK  ADDED TWO-BAGS PACKAGE, THIRD IN THE FIXED
002200*                ORDER.
002300* 02/11/93  RPT  ADDED THE SPEND-THRESHOLD (FIXED) DISCOUNT
002400*                TIERS.
002500* 06/30/93  RPT  ADDED THE FLAT COUPON, APPLIED AFTER THE
002600*                FIXED DISCOUNT.
002700* 01/05/94  DWS  ERROR LISTING SPLIT OUT OF THE RECEIPT FILE
002800*                -- REQUEST FROM THE STALL MANAGER SO REJECTED
002900*                LINES DO NOT MIX IN WITH GOOD RECEIPTS ON THE
003000*                PRINTER ROLL.
003100* 07/22/95  DWS  END-OF-RUN TOTALS BLOCK ADDED TO THE RECEIPT
003200*                PRINT FILE.
003300* 03/09/98  MCK  Y2K REMEDIATION -- RUN DATE NOW CARRIED
003400*                CCYYMMDD THROUGHOUT; NO 2-DIGIT YEAR FIELDS
003500*                REMAIN IN THIS PROGRAM OR ITS COPYBOOKS.
003600* 01/04/99  MCK  Y2K SIGN-OFF.  RE-RUN OF THE 1999 TEST DECK
003700*                SHOWS NO DATE WRAP PROBLEMS AT ROLLOVER.
003800* 08/14/01  RPT  RECEIPT LOG CONVERTED FROM THE OLD CARBON-
003900*                SHEET STYLE TO A FIXED-FIELD FLAT FILE,
004000*                APPENDED ACROSS RUNS (REQUEST FROM
004100*                BOOKKEEPING, CR-1187).
004200* 05/19/03  CHL  CATALOG TABLE REBUILT AS A LOAD-VALUES/
004300*                REDEFINES PAIR SO THE STOCK-COUNT RELOAD
004400*                DOES NOT NEED A SEPARATE PARAMETER CARD
004500*                EVERY MARKET DAY.
004600* 11/02/04  CHL  SWITCHED THE CART-EMPTY TEST OFF A PER-SLOT
004700*                LOOP FLAG AND ONTO A PLAIN HAS-ITEM SWITCH --
004800*                THE OLD FLAG NAME READ BACKWARDS AND A NEW
004900*                HIRE MISREAD IT DURING TRAINING.
005000* 03/06/07  CHL  RECEIPT-ID NOW BUILT FROM RUN DATE PLUS
005100*                SEQUENCE RATHER THAN WALL-CLOCK TIME -- THIS
005200*                IS A BATCH, NOT A TERMINAL, AND TWO SALES IN
005300*                THE SAME SECOND WERE COLLIDING ON THE LOG
005400*                (NF58 REQUEST 2007-03).
005500* 09/12/08  CHL  CART CLEARED VIA THE FLAT-BYTES REDEFINE
005600*                INSTEAD OF A PER-SLOT LOOP -- ONE MOVE
005700*                STATEMENT, FASTER ON THE BUSY SATURDAY
005800*                MARKET RUNS.
005900* 02/20/09  RPT  MINOR -- REJECT MESSAGE WORDING CHANGED TO
006000*                MATCH WHAT THE STALL MANAGER NOW WRITES ON
006100*                THE PAPER CASH LOG.
006200*-----------------------------------------------------------------
006300*-----------------------------------------------------------------
006400 
006500 ENVIRONMENT DIVISION.
006600 
006700     CONFIGURATION SECTION.
006800 
006900     SPECIAL-NAMES.
007000         C01 IS TOP-OF-FORM
007100         CLASS NF25-ALPHABETIC IS "A" THRU "Z"
007200         UPSI-0 ON STATUS IS DETAIL-LISTING-WANTED
007300                OFF STATUS IS DETAIL-LISTING-NOT-WANTED.
007400 
007500     INPUT-OUTPUT SECTION.
007600 
007700     FILE-CONTROL.
007800 
007900         COPY "SLSALES.CBL".
008000         COPY "SLRECPT.CBL".
008100         COPY "SLRLOG1.CBL".
008200         COPY "SLERRS1.CBL".
008300 
008400 DATA DIVISION.
008500 
008600     FILE SECTION.
008700 
008800         COPY "FDSALES.CBL".
008900         COPY "FDRECPT.CBL".
009000         COPY "FDRLOG1.CBL".
009100         COPY "FDERRS1.CBL".
009200 
009300     WORKING-STORAGE SECTION.
009400 
009500         COPY "WSCATLG.CBL".
009600         COPY "WSDATE.CBL".
009700 
009800*-----------------------------------------------------------------
009900*-----------------------------------------------------------------
010000* RUN DATE/TIME CAPTURE AREA -- FUNCTION CURRENT-DATE IS MOVED
010100* HERE ONCE AT 0100-OPEN-THE-FILES AND BROKEN OUT INTO
010200* WD-RUN-DATE-CCYYMMDD AND WD-RUN-TIME-HHMMSS.
010300*-----------------------------------------------------------------
010400*-----------------------------------------------------------------
010500 
010600         01  WS-CURRENT-DATE-TIME-RAW.
010700             05  WS-CDT-DATE             PIC 9(08).
010800             05  WS-CDT-TIME              PIC 9(06).
010900             05  WS-CDT-HUNDREDTHS        PIC 9(02).
011000             05  FILLER                   PIC X(05).
011100 
011200*-----------------------------------------------------------------
011300*-----------------------------------------------------------------
011400* PACKAGE-DISCOUNT ENGINE WORKING COPY OF THE CART -- CONSUMED BY
011500* 4000-APPLY-PACKAGE-DISCOUNTS, NEVER BY THE CART ITSELF.
011600*-----------------------------------------------------------------
011700*-----------------------------------------------------------------
011800 
011900         01  WS-PACKAGE-WORK-AREA.
012000             05  WS-PKG-WORK-QTY OCCURS 8 TIMES PIC 9(04) COMP.
012100             05  FILLER                   PIC X(01).
012200 
012300*-----------------------------------------------------------------
012400*-----------------------------------------------------------------
012500* ONE DESCRIPTION LINE PER DISCOUNT APPLIED TO THE SALE CURRENTLY
012600* CHECKED OUT (UP TO THREE PACKAGES, ONE FIXED DISCOUNT, ONE
012700* COUPON).
012800*-----------------------------------------------------------------
012900*-----------------------------------------------------------------
013000 
013100         01  WS-DISCOUNT-DESCRIPTIONS.
013200             05  WS-DISCOUNT-DESC-TABLE OCCURS 5 TIMES PIC X(50).
013300             05  FILLER                   PIC X(01).
013400 
013500*-----------------------------------------------------------------
013600*-----------------------------------------------------------------
013700* SWITCHES.
013800*-----------------------------------------------------------------
013900*-----------------------------------------------------------------
014000 
014100         77  WS-END-OF-FILE-SW            PIC X(01)       VALUE
014200     "N".
014300             88  WS-END-OF-FILE                           VALUE
014400     "Y".
014500 
014600         77  WS-LINE-REJECTED-SW          PIC X(01)       VALUE
014700     "N".
014800             88  WS-LINE-REJECTED                         VALUE
014900     "Y".
015000 
015100         77  WS-CART-HAS-ITEM-SW          PIC X(01)       VALUE
015200     "N".
015300             88  WS-CART-HAS-ITEM                         VALUE
015400     "Y".
015500 
015600*-----------------------------------------------------------------
015700*-----------------------------------------------------------------
015800* FILE-STATUS FIELDS FOR THE FOUR SALE-PROCESSING FILES.
015900*-----------------------------------------------------------------
016000*-----------------------------------------------------------------
016100 
016200         77  WS-SALES-FILE-STATUS         PIC X(02)       VALUE
016300     "00".
016400         77  WS-RECPT-FILE-STATUS         PIC X(02)       VALUE
016500     "00".
016600         77  WS-RLOG1-FILE-STATUS         PIC X(02)       VALUE
016700     "00".
016800         77  WS-ERRS1-FILE-STATUS         PIC X(02)       VALUE
016900     "00".
017000 
017100*-----------------------------------------------------------------
017200*-----------------------------------------------------------------
017300* CART-BUILDER / STOCK-VALIDATION WORK FIELDS.
017400*-----------------------------------------------------------------
017500*-----------------------------------------------------------------
017600 
017700         77  WS-REJECT-REASON             PIC X(40)       VALUE
017800     SPACES.
017900         77  WS-CART-PLUS-REQUEST         PIC 9(05) COMP  VALUE
018000     ZERO.
018100 
018200*-----------------------------------------------------------------
018300*-----------------------------------------------------------------
018400* PRICING AND DISCOUNT ACCUMULATORS. MONEY STAYS ZONED DISPLAY;
018500* COUNTS AND SUBSCRIPTS ARE COMP.
018600*-----------------------------------------------------------------
018700*-----------------------------------------------------------------
018800 
018900         77  WS-GROSS-TOTAL               PIC S9(05)V99   VALUE
019000     ZERO.
019100         77  WS-LINE-SUBTOTAL             PIC S9(05)V99   VALUE
019200     ZERO.
019300         77  WS-PACKAGE-SAVINGS           PIC S9(05)V99   VALUE
019400     ZERO.
019500         77  WS-PACKAGE-LINE-AMOUNT       PIC S9(05)V99   VALUE
019600     ZERO.
019700         77  WS-PACKAGE-TIMES             PIC 9(03) COMP  VALUE
019800     ZERO.
019900         77  WS-PACKAGE-NAME-EDIT         PIC X(12)       VALUE
020000     SPACES.
020100         77  WS-NET-AFTER-PACKAGE         PIC S9(05)V99   VALUE
020200     ZERO.
020300         77  WS-FIXED-DISCOUNT            PIC S9(05)V99   VALUE
020400     ZERO.
020500         77  WS-COUPON-DISCOUNT           PIC S9(05)V99   VALUE
020600     ZERO.
020700         77  WS-FINAL-TOTAL               PIC S9(05)V99   VALUE
020800     ZERO.
020900         77  WS-CHANGE-AMOUNT             PIC S9(05)V99   VALUE
021000     ZERO.
021100         77  WS-PAYMENT-SHORTFALL         PIC S9(05)V99   VALUE
021200     ZERO.
021300 
021400         77  WS-DISCOUNT-LINE-COUNT       PIC 9(02) COMP  VALUE
021500     ZERO.
021600         77  WS-DISCOUNT-PRINT-IX         PIC 9(02) COMP  VALUE
021700     ZERO.
021800 
021900*-----------------------------------------------------------------
022000*-----------------------------------------------------------------
022100* EDITED FIELDS USED TO BUILD MESSAGE TEXT AND RECEIPT LINES.
022200*-----------------------------------------------------------------
022300*-----------------------------------------------------------------
022400 
022500         77  WS-ED-PACKAGE-TIMES          PIC ZZ9.
022600         77  WS-ED-AMOUNT                 PIC $$$$,$$9.99.
022700         77  WS-ED-PLAIN-AMOUNT           PIC ZZZZ9.99.
022800         77  WS-ED-QTY                    PIC ZZZ9.
022900         77  WS-ED-PRICE                  PIC $$$$,$$9.99.
023000         77  WS-ED-SUBTOTAL               PIC $$$$,$$9.99.
023100         77  WS-RECEIPT-RULE-LINE         PIC X(60)       VALUE
023200     ALL "-".
023300 
023400*-----------------------------------------------------------------
023500*-----------------------------------------------------------------
023600* RECEIPT / RECEIPT-LOG BUILD FIELDS.
023700*-----------------------------------------------------------------
023800*-----------------------------------------------------------------
023900 
024000         77  WS-RECEIPT-ID                PIC X(14)       VALUE
024100     SPACES.
024200         77  WS-RECEIPT-DATE              PIC X(19)       VALUE
024300     SPACES.
024400         77  WS-PRODUCTS-SUMMARY-WORK     PIC X(80)       VALUE
024500     SPACES.
024600         77  WS-DISCOUNTS-SUMMARY-WORK    PIC X(120)      VALUE
024700     SPACES.
024800         77  WS-SUMMARY-POINTER           PIC 9(03) COMP  VALUE 1.
024900         77  WS-TRIM-COUNT                PIC 9(03) COMP  VALUE
025000     ZERO.
025100         77  WS-TRIM-LEN                  PIC 9(03) COMP  VALUE
025200     ZERO.
025300         77  WS-TRIM-START                PIC 9(03) COMP  VALUE 1.
025400         77  WS-AMT-TRIM-START            PIC 9(03) COMP  VALUE 1.
025500 
025600*-----------------------------------------------------------------
025700*-----------------------------------------------------------------
025800* RUN CONTROLS -- ACCUMULATED FOR THE END-OF-RUN TOTALS BLOCK.
025900*-----------------------------------------------------------------
026000*-----------------------------------------------------------------
026100 
026200         77  WS-SALES-SETTLED-COUNT       PIC 9(06) COMP  VALUE
026300     ZERO.
026400         77  WS-SALES-REJECTED-COUNT      PIC 9(06) COMP  VALUE
026500     ZERO.
026600         77  WS-RUN-GROSS-REVENUE         PIC S9(07)V99   VALUE
026700     ZERO.
026800         77  WS-RUN-TOTAL-DISCOUNTS       PIC S9(07)V99   VALUE
026900     ZERO.
027000         77  WS-RUN-NET-REVENUE           PIC S9(07)V99   VALUE
027100     ZERO.
027200 
027300         77  WS-ED-RUN-COUNT              PIC ZZZ,ZZ9.
027400         77  WS-ED-RUN-AMOUNT             PIC $$$,$$$,$$9.99.
027500 
027600*-----------------------------------------------------------------
027700*-----------------------------------------------------------------
027800 
027900 PROCEDURE DIVISION.
028000 
028100 0000-MAIN-LINE.
028200 
028300     PERFORM 0100-OPEN-THE-FILES.
028400     PERFORM 0200-READ-SALES-NEXT-RECORD.
028500     PERFORM 1000-PROCESS-ONE-SALE-RECORD UNTIL WS-END-OF-FILE.
028600     PERFORM 0900-FINISH-THE-RUN.
028700 
028800     STOP RUN.
028900 
029000*-----------------------------------------------------------------
029100*-----------------------------------------------------------------
029200 
029300 0100-OPEN-THE-FILES.
029400 
029500     OPEN INPUT  SALE-TRANS-FILE.
029600     OPEN OUTPUT RECEIPT-PRINT-FILE.
029700     OPEN EXTEND RECEIPT-LOG-FILE.
029800     OPEN OUTPUT ERROR-LISTING-FILE.
029900 
030000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME-RAW.
030100     MOVE WS-CDT-DATE TO WD-RUN-DATE-CCYYMMDD.
030200     MOVE WS-CDT-TIME TO WD-RUN-TIME-HHMMSS.
030300     MOVE ZERO         TO WD-RECEIPT-SEQUENCE.
030400 
030500     MOVE ZERO TO WS-SALES-SETTLED-COUNT.
030600     MOVE ZERO TO WS-SALES-REJECTED-COUNT.
030700     MOVE ZERO TO WS-RUN-GROSS-REVENUE.
030800     MOVE ZERO TO WS-RUN-TOTAL-DISCOUNTS.
030900     MOVE ZERO TO WS-RUN-NET-REVENUE.
031000 
031100     MOVE ZEROS TO WC-CART-FLAT-BYTES.
031200 
031300 0100-EXIT.
031400     EXIT.
031500 
031600*-----------------------------------------------------------------
031700*-----------------------------------------------------------------
031800* DISPATCH ON REC-TYPE. 'I' LINES FEED THE CART BUILDER; THE
031900* SALE'S SINGLE 'P' LINE TRIGGERS CHECKOUT.
032000*-----------------------------------------------------------------
032100*-----------------------------------------------------------------
032200 
032300 1000-PROCESS-ONE-SALE-RECORD.
032400 
032500     IF ST-ITEM-LINE
032600        PERFORM 2000-ADD-ITEM-TO-CART
032700        IF WS-LINE-REJECTED
032800           PERFORM 1010-WRITE-ITEM-REJECT-LINE
032900     ELSE
033000        IF ST-PAYMENT-LINE
033100           PERFORM 6000-CHECKOUT-THE-SALE.
033200 
033300     PERFORM 0200-READ-SALES-NEXT-RECORD.
033400 
033500 1000-EXIT.
033600     EXIT.
033700 
033800*-----------------------------------------------------------------
033900*-----------------------------------------------------------------
034000 
034100 1010-WRITE-ITEM-REJECT-LINE.
034200 
034300     STRING "SALE " DELIMITED BY SIZE
034400            ST-SALE-ID DELIMITED BY SIZE
034500            " ITEM REJECTED -- " DELIMITED BY SIZE
034600            WS-REJECT-REASON DELIMITED BY SIZE
034700       INTO EL-PRINT-LINE
034800     END-STRING.
034900 
035000     WRITE ERROR-LISTING-RECORD.
035100 
035200 1010-EXIT.
035300     EXIT.
035400 
035500*-----------------------------------------------------------------
035600*-----------------------------------------------------------------
035700* END-OF-RUN TOTALS BLOCK -- APPENDED TO THE RECEIPT PRINT FILE
035800* AFTER THE LAST SALE, SAME GRAND-TOTAL HABIT THE OLD DEDUCTIBLES
035900* REPORT USED.
036000*-----------------------------------------------------------------
036100*-----------------------------------------------------------------
036200 
036300 0900-FINISH-THE-RUN.
036400 
036500     MOVE SPACES TO RP-PRINT-LINE.
036600     WRITE RECEIPT-PRINT-RECORD.
036700 
036800     MOVE "--- END OF RUN TOTALS ---" TO RP-PRINT-LINE.
036900     WRITE RECEIPT-PRINT-RECORD.
037000 
037100     MOVE WS-SALES-SETTLED-COUNT TO WS-ED-RUN-COUNT.
037200     STRING "SALES SETTLED: " DELIMITED BY SIZE
037300            WS-ED-RUN-COUNT    DELIMITED BY SIZE
037400       INTO RP-PRINT-LINE
037500     END-STRING.
037600     WRITE RECEIPT-PRINT-RECORD.
037700 
037800     MOVE WS-SALES-REJECTED-COUNT TO WS-ED-RUN-COUNT.
037900     STRING "SALES REJECTED: " DELIMITED BY SIZE
038000            WS-ED-RUN-COUNT     DELIMITED BY SIZE
038100       INTO RP-PRINT-LINE
038200     END-STRING.
038300     WRITE RECEIPT-PRINT-RECORD.
038400 
038500     MOVE WS-RUN-GROSS-REVENUE TO WS-ED-RUN-AMOUNT.
038600     STRING "GROSS REVENUE: " DELIMITED BY SIZE
038700            WS-ED-RUN-AMOUNT   DELIMITED BY SIZE
038800       INTO RP-PRINT-LINE
038900     END-STRING.
039000     WRITE RECEIPT-PRINT-RECORD.
039100 
039200     MOVE WS-RUN-TOTAL-DISCOUNTS TO WS-ED-RUN-AMOUNT.
039300     STRING "TOTAL DISCOUNTS: " DELIMITED BY SIZE
039400            WS-ED-RUN-AMOUNT     DELIMITED BY SIZE
039500       INTO RP-PRINT-LINE
039600     END-STRING.
039700     WRITE RECEIPT-PRINT-RECORD.
039800 
039900     MOVE WS-RUN-NET-REVENUE TO WS-ED-RUN-AMOUNT.
040000     STRING "NET REVENUE: " DELIMITED BY SIZE
040100            WS-ED-RUN-AMOUNT DELIMITED BY SIZE
040200       INTO RP-PRINT-LINE
040300     END-STRING.
040400     WRITE RECEIPT-PRINT-RECORD.
040500 
040600     CLOSE SALE-TRANS-FILE.
040700     CLOSE RECEIPT-PRINT-FILE.
040800     CLOSE RECEIPT-LOG-FILE.
040900     CLOSE ERROR-LISTING-FILE.
041000 
041100 0900-EXIT.
041200     EXIT.
041300 
041400*-----------------------------------------------------------------
041500*-----------------------------------------------------------------
041600* PARAGRAPH-LIBRARY COPYBOOKS -- CART BUILDER, PRICING, DISCOUNT
041700* ENGINES, CHECKOUT, RECEIPT/LOG WRITERS, DATE BUILDER, AND THE
041800* NEXT-RECORD READER.
041900*-----------------------------------------------------------------
042000*-----------------------------------------------------------------
042100 
042200     COPY "PL-ADD-ITEM-TO-CART.CBL".
042300     COPY "PL-PRICE-THE-CART.CBL".
042400     COPY "PL-APPLY-PACKAGE-DISCOUNTS.CBL".
042500     COPY "PL-APPLY-FIXED-DISCOUNT.CBL".
042600     COPY "PL-CHECKOUT-THE-SALE.CBL".
042700     COPY "PL-PRINT-RECEIPT.CBL".
042800     COPY "PL-WRITE-RECEIPT-LOG.CBL".
042900     COPY "PLDATE.CBL".
043000     COPY "READ-SALES-NEXT-RECORD.CBL".
043100